000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RWDL01.
000300 AUTHOR. R S KOWALSKI.
000400 INSTALLATION. MERIDIAN RETAIL - DATA CENTER.
000500 DATE-WRITTEN. 1994-03-08.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  PROGRAM  : RWDL01                                            *
001200*  SYSTEM   : RWD - CUSTOMER REWARD POINTS                      *
001300*  PURPOSE  : NIGHTLY LOAD OF THE PURCHASE TRANSACTION FEED     *
001400*             (TRANFEED) INTO THE TRANSACTION MASTER FILE       *
001500*             (TRANMAST) READ BY RWDC01 WHEN IT CALCULATES      *
001600*             REWARD POINTS.  THIS IS A STRAIGHT REPLACE - THE  *
001700*             ENTIRE MASTER IS REBUILT FROM THE FEED EVERY RUN. *
001800*             NO MERGE, NO DUPLICATE CHECKING.                  *
001900*                                                               *
002000*****************************************************************
002100*  CHANGE LOG                                                   *
002200*  DATE        PROGRAMMER  TICKET   DESCRIPTION                 *
002300*  ----------  ----------  -------  ---------------------------*
002400*  1994-03-08  RSK         RQ4402   ORIGINAL PROGRAM - REPLACES *
002500*                                   THE OLD TRANLOAD PL/I JOB.  *
002600*  1994-05-11  RSK         RQ4471   ADDED FILE STATUS CHECKING  *
002700*                                   ON OPEN - PROD ABENDED S013 *
002800*                                   WHEN TRANFEED DD WAS MISSING*
002900*  1995-02-14  TMK         RQ5108   FIXED RECORD COUNT DISPLAY -*
003000*                                   WAS OFF BY ONE ON EMPTY FEED*
003100*  1996-09-30  RSK         RQ5892   STAMP TRAN-LOAD-BATCH-ID SO *
003200*                                   OPS CAN TRACE A RERUN.      *
003300*  1998-11-16  DLH         RQ8837   Y2K REMEDIATION - CENTURY   *
003400*                                   WINDOWING ADDED (SEE 800-   *
003500*                                   DERIVE-LOAD-DATE).  FORMER  *
003600*                                   2-DIGIT YEAR STAMP RETIRED. *
003700*  1999-01-05  DLH         RQ8901   Y2K REGRESSION - WINDOWING  *
003800*                                   PARA MOVED AHEAD OF THE     *
003900*                                   OPEN SO TRAN-LOAD-DATE ALSO *
004000*                                   GETS THE RIGHT CENTURY.     *
004100*  2001-06-19  RSK         RQ1055   PASS THROUGH TRAN-SOURCE-   *
004200*                                   CODE FOR THE WEB CHANNEL.   *
004300*  2003-06-25  RSK         RQ0361   ADDED 105-EDIT-FEED-RECORD - *
004400*                                   A NEGATIVE AMOUNT SPENT IS   *
004500*                                   NOW QUARANTINED ON TRANMAST  *
004600*                                   WITH TRAN-RECORD-STATUS 'R'  *
004700*                                   INSTEAD OF LOADING BAD DATA. *
004800*  2007-08-02  TMK         RQ2290   DSN NAMING STANDARD CHANGE  *
004900*                                   ONLY, NO LOGIC CHANGE.      *
005000*****************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRANFEED ASSIGN TO TRANFEED
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-TRANFEED-STATUS.
005800     SELECT TRANMAST ASSIGN TO TRANMAST
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-TRANMAST-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  TRANFEED
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F.
006800     COPY RWDTRAN REPLACING ==:TRAN-REC:== BY ==TF-TRANSACTION-REC==.
006900*
007000 FD  TRANMAST
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300     COPY RWDTRAN REPLACING ==:TRAN-REC:== BY ==TM-TRANSACTION-REC==.
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700 77  RWDL01                         PIC X(08) VALUE 'RWDL01'.
007800*
007900 01  WS-FILE-STATUSES.
008000     05  WS-TRANFEED-STATUS         PIC X(02) VALUE SPACES.
008100     05  WS-TRANMAST-STATUS         PIC X(02) VALUE SPACES.
008200     05  FILLER                     PIC X(06) VALUE SPACES.
008300*
008400 01  WS-SWITCHES.
008500     05  WS-TRANFEED-EOF-SW         PIC X(01) VALUE 'N'.
008600         88  TRANFEED-EOF                  VALUE 'Y'.
008700     05  FILLER                     PIC X(09) VALUE SPACES.
008800*
008900 01  WS-COUNTERS.
009000     05  WS-FEED-RECS-READ          PIC S9(7)  COMP-3 VALUE +0.
009100     05  WS-FEED-RECS-REJECTED      PIC S9(7)  COMP-3 VALUE +0.
009200     05  WS-MASTER-RECS-WRITTEN     PIC S9(7)  COMP-3 VALUE +0.
009300     05  WS-SEQUENCE-COUNTER        PIC 9(06)  COMP   VALUE 0.
009400     05  FILLER                     PIC X(02) VALUE SPACES.
009500*
009600 01  WS-BATCH-CONTROL.
009700     05  WS-LOAD-BATCH-ID           PIC 9(06)  COMP   VALUE 1.
009800     05  WS-SYSTEM-DATE-AND-TIME.
009900         10  WS-SYS-YY              PIC 9(02).
010000         10  WS-SYS-MM              PIC 9(02).
010100         10  WS-SYS-DD              PIC 9(02).
010200     05  WS-SYSTEM-DATE-9-R REDEFINES WS-SYSTEM-DATE-AND-TIME
010300                                    PIC 9(06).
010400     05  WS-CENTURY-WINDOW-YY       PIC 9(02) VALUE 50.
010500     05  WS-LOAD-DATE-CCYYMMDD      PIC 9(08).
010600     05  WS-LOAD-DATE-R REDEFINES WS-LOAD-DATE-CCYYMMDD.
010700         10  WS-LOAD-DATE-CC        PIC 9(02).
010800         10  WS-LOAD-DATE-YY        PIC 9(02).
010900         10  WS-LOAD-DATE-MM        PIC 9(02).
011000         10  WS-LOAD-DATE-DD        PIC 9(02).
011100     05  WS-LOAD-DATE-EDIT REDEFINES WS-LOAD-DATE-CCYYMMDD
011200                                    PIC 9(08).
011300     05  FILLER                     PIC X(06) VALUE SPACES.
011400*
011500*****************************************************************
011600 PROCEDURE DIVISION.
011700*****************************************************************
011800*
011900 000-MAIN.
012000     PERFORM 800-DERIVE-LOAD-DATE.
012100     PERFORM 900-OPEN-FILES.
012200     PERFORM 100-LOAD-TRANSACTIONS THRU 100-EXIT
012300             UNTIL TRANFEED-EOF.
012400     PERFORM 905-CLOSE-FILES.
012500     DISPLAY 'RWDL01 - FEED RECORDS READ     : ' WS-FEED-RECS-READ.
012600     DISPLAY 'RWDL01 - FEED RECORDS REJECTED : '
012700             WS-FEED-RECS-REJECTED.
012800     DISPLAY 'RWDL01 - MASTER RECORDS WRITTEN: '
012900             WS-MASTER-RECS-WRITTEN.
013000     GOBACK.
013100*
013200 100-LOAD-TRANSACTIONS.
013300     PERFORM 700-READ-FEED-RECORD.
013400     IF TRANFEED-EOF
013500         GO TO 100-EXIT.
013600     ADD +1 TO WS-FEED-RECS-READ.
013700     ADD +1 TO WS-SEQUENCE-COUNTER.
013800     MOVE TF-TRANSACTION-REC TO TM-TRANSACTION-REC.
013900     MOVE WS-SEQUENCE-COUNTER   TO TRAN-SEQUENCE-NO OF
014000                                    TM-TRANSACTION-REC.
014100     MOVE WS-LOAD-BATCH-ID      TO TRAN-LOAD-BATCH-ID OF
014200                                    TM-TRANSACTION-REC.
014300     MOVE WS-LOAD-DATE-CCYYMMDD TO TRAN-LOAD-DATE OF
014400                                    TM-TRANSACTION-REC.
014500     PERFORM 105-EDIT-FEED-RECORD.
014600     PERFORM 710-WRITE-MASTER-RECORD.
014700 100-EXIT.
014800     EXIT.
014900*
015000 105-EDIT-FEED-RECORD.
015100*    RQ0361 - A NEGATIVE AMOUNT SPENT IS A MALFORMED FEED RECORD.
015200*    IT IS QUARANTINED ON TRANMAST WITH STATUS 'R' SO RWDC01 SKIPS
015300*    IT DURING THE CALCULATION SCAN, THE SAME AS ANY OTHER FEED
015400*    RECORD FLAGGED REJECTED AT LOAD TIME.
015500     IF TRAN-AMOUNT-SPENT OF TM-TRANSACTION-REC < ZERO
015600         MOVE 'R' TO TRAN-RECORD-STATUS OF TM-TRANSACTION-REC
015700         ADD +1 TO WS-FEED-RECS-REJECTED
015800         DISPLAY 'RWDL01 - REJECTED, AMOUNT SPENT CANNOT BE '
015900                 'NEGATIVE - CUSTOMER '
016000                 TRAN-CUSTOMER-ID OF TM-TRANSACTION-REC
016100     ELSE
016200         IF TRAN-RECORD-STATUS OF TM-TRANSACTION-REC = SPACES
016300             MOVE 'A' TO TRAN-RECORD-STATUS OF TM-TRANSACTION-REC.
016400*
016500 700-READ-FEED-RECORD.
016600     READ TRANFEED
016700         AT END MOVE 'Y' TO WS-TRANFEED-EOF-SW.
016800     IF WS-TRANFEED-STATUS = '00' OR '10'
016900         CONTINUE
017000     ELSE
017100         DISPLAY 'RWDL01 - I/O ERROR READING TRANFEED, STATUS='
017200                 WS-TRANFEED-STATUS
017300         MOVE 'Y' TO WS-TRANFEED-EOF-SW
017400         MOVE 16 TO RETURN-CODE.
017500*
017600 710-WRITE-MASTER-RECORD.
017700     WRITE TM-TRANSACTION-REC.
017800     IF WS-TRANMAST-STATUS = '00'
017900         ADD +1 TO WS-MASTER-RECS-WRITTEN
018000     ELSE
018100         DISPLAY 'RWDL01 - I/O ERROR WRITING TRANMAST, STATUS='
018200                 WS-TRANMAST-STATUS
018300         MOVE 16 TO RETURN-CODE.
018400*
018500 800-DERIVE-LOAD-DATE.
018600*    Y2K REMEDIATION (RQ8837/RQ8901) - CENTURY IS DERIVED BY
018700*    WINDOWING THE 2-DIGIT SYSTEM YEAR AGAINST WS-CENTURY-WINDOW-YY
018800*    RATHER THAN ASSUMING '19'.  YEARS 00-49 WINDOW TO 20XX, YEARS
018900*    50-99 WINDOW TO 19XX.
019000     ACCEPT WS-SYSTEM-DATE-AND-TIME FROM DATE.
019100     MOVE WS-SYS-YY TO WS-LOAD-DATE-YY.
019200     MOVE WS-SYS-MM TO WS-LOAD-DATE-MM.
019300     MOVE WS-SYS-DD TO WS-LOAD-DATE-DD.
019400     IF WS-SYS-YY < WS-CENTURY-WINDOW-YY
019500         MOVE 20 TO WS-LOAD-DATE-CC
019600     ELSE
019700         MOVE 19 TO WS-LOAD-DATE-CC.
019800*
019900 900-OPEN-FILES.
020000     OPEN INPUT TRANFEED.
020100     IF WS-TRANFEED-STATUS NOT = '00'
020200         DISPLAY 'RWDL01 - ERROR OPENING TRANFEED, STATUS='
020300                 WS-TRANFEED-STATUS
020400         MOVE 16 TO RETURN-CODE
020500         MOVE 'Y' TO WS-TRANFEED-EOF-SW.
020600     OPEN OUTPUT TRANMAST.
020700     IF WS-TRANMAST-STATUS NOT = '00'
020800         DISPLAY 'RWDL01 - ERROR OPENING TRANMAST, STATUS='
020900                 WS-TRANMAST-STATUS
021000         MOVE 16 TO RETURN-CODE
021100         MOVE 'Y' TO WS-TRANFEED-EOF-SW.
021200*
021300 905-CLOSE-FILES.
021400     CLOSE TRANFEED.
021500     CLOSE TRANMAST.
