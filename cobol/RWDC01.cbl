000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RWDC01.
000300 AUTHOR. R S KOWALSKI.
000400 INSTALLATION. MERIDIAN RETAIL - DATA CENTER.
000500 DATE-WRITTEN. 1994-03-08.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  PROGRAM  : RWDC01                                            *
001200*  SYSTEM   : RWD - CUSTOMER REWARD POINTS                      *
001300*  PURPOSE  : NIGHTLY BATCH DRIVER - CALCULATES EACH CUSTOMER'S *
001400*             REWARD POINTS OVER THE ROLLING 3-CALENDAR-MONTH   *
001500*             LOOKBACK WINDOW.  ONE CONTROL RECORD (CUSTREQ)    *
001600*             IS READ FOR EACH CUSTOMER TO BE PROCESSED THIS    *
001700*             RUN.  FOR EACH ONE, TRANMAST IS SCANNED IN FULL   *
001800*             FOR MATCHING, IN-WINDOW TRANSACTIONS, RWDC02 IS   *
001900*             CALLED ONCE PER MATCH TO SCORE IT AND POST IT TO  *
002000*             THE MONTH ACCUMULATOR TABLE, AND ONE REWARD-      *
002100*             RESULT RECORD IS WRITTEN TO RWDOUT.  A CUSTOMER   *
002200*             WITH NO MATCHING TRANSACTIONS IN THE WINDOW IS AN *
002300*             ERROR CONDITION - THE REQUEST IS REJECTED AND NO  *
002400*             RWDOUT RECORD IS PRODUCED FOR THAT CUSTOMER.      *
002500*             RWDLIST IS A BY-PRODUCT LISTING ONLY - IT CARRIES *
002600*             NO BUSINESS RULES OF ITS OWN.                     *
002700*                                                               *
002800*  NOTE     : TRANMAST IS NOT ASSUMED TO BE IN CUSTOMER-ID OR   *
002900*             DATE ORDER - IT IS RE-OPENED AND READ TOP TO      *
003000*             BOTTOM FOR EVERY CUSTREQ RECORD.  THIS IS THE     *
003100*             SAME RE-OPEN-AND-RE-SCAN-THE-MASTER-PER-CONTROL-  *
003200*             RECORD CONVENTION THIS SHOP USES ON ITS OTHER     *
003300*             CONTROL-TRANSACTION-DRIVEN BATCH JOBS.            *
003400*                                                               *
003500*****************************************************************
003600*  CHANGE LOG                                                   *
003700*  DATE        PROGRAMMER  TICKET   DESCRIPTION                 *
003800*  ----------  ----------  -------  ---------------------------*
003900*  1994-03-08  RSK         RQ4402   ORIGINAL PROGRAM.           *
004000*  1994-08-19  RSK         RQ4522   SEE RWDC02 - TIER 2 UPPER   *
004100*                                   BOUND FIX, NO CHANGE HERE.  *
004200*  1996-02-02  TMK         RQ5203   REJECTED TRANSACTIONS (SEE  *
004300*                                   RWDC02) NO LONGER COUNT      *
004400*                                   TOWARD WS-MATCH-COUNT.       *
004500*  1998-11-16  DLH         RQ8837   Y2K REMEDIATION - CENTURY   *
004600*                                   WINDOWING ADDED TO THE RUN   *
004700*                                   DATE AND THE CUTOFF DATE     *
004800*                                   (SEE 800-DERIVE-CUTOFF-DATE).*
004900*  2001-09-19  DLH         RQ1179   MONTH TABLE NOW SORTED INTO *
005000*                                   ASCENDING MONTH-KEY ORDER    *
005100*                                   BEFORE THE RESULT RECORD IS  *
005200*                                   WRITTEN - MASTER IS NOT      *
005300*                                   GUARANTEED TO ARRIVE SORTED. *
005400*  2003-06-25  RSK         RQ0361   SKIP TRAN-RECORD-STATUS OF  *
005500*                                   'R' DURING THE SCAN - RWDL01 *
005600*                                   NOW FLAGS A NEGATIVE-AMOUNT  *
005700*                                   FEED RECORD 'R' AT LOAD TIME.*
005800*  2007-08-02  TMK         RQ2290   DSN NAMING STANDARD CHANGE  *
005900*                                   ONLY, NO LOGIC CHANGE.       *
006000*****************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CUSTREQ ASSIGN TO CUSTREQ
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-CUSTREQ-STATUS.
006800     SELECT TRANMAST ASSIGN TO TRANMAST
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-TRANMAST-STATUS.
007100     SELECT RWDOUT ASSIGN TO RWDOUT
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-RWDOUT-STATUS.
007400     SELECT RWDLIST ASSIGN TO RWDLIST
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-RWDLIST-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  CUSTREQ
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400 01  CUSTOMER-REQUEST-RECORD.
008500     05  CR-COMMENT-FLAG            PIC X(01).
008600         88  CR-IS-COMMENT                VALUE '*'.
008700     05  CR-CUSTOMER-ID             PIC X(10).
008800     05  FILLER                     PIC X(69).
008900*
009000 FD  TRANMAST
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300     COPY RWDTRAN REPLACING ==:TRAN-REC:== BY ==TM-TRANSACTION-REC==.
009400*
009500 FD  RWDOUT
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800     COPY RWDRSLT.
009900*
010000 FD  RWDLIST
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300 01  RWDLIST-RECORD                 PIC X(132).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700 77  RWDC01                         PIC X(08) VALUE 'RWDC01'.
010800*
010900 01  WS-FILE-STATUSES.
011000     05  WS-CUSTREQ-STATUS          PIC X(02) VALUE SPACES.
011100     05  WS-TRANMAST-STATUS         PIC X(02) VALUE SPACES.
011200     05  WS-RWDOUT-STATUS           PIC X(02) VALUE SPACES.
011300     05  WS-RWDLIST-STATUS          PIC X(02) VALUE SPACES.
011400     05  FILLER                     PIC X(04) VALUE SPACES.
011500*
011600 01  WS-SWITCHES.
011700     05  WS-CUSTREQ-EOF-SW          PIC X(01) VALUE 'N'.
011800         88  CUSTREQ-EOF                  VALUE 'Y'.
011900     05  WS-TRANMAST-EOF-SW         PIC X(01) VALUE 'N'.
012000         88  TRANMAST-EOF                 VALUE 'Y'.
012100     05  FILLER                     PIC X(08) VALUE SPACES.
012200*
012300 01  WS-COUNTERS.
012400     05  WS-REQUESTS-READ           PIC S9(7) COMP-3 VALUE +0.
012500     05  WS-REQUESTS-COMPLETED      PIC S9(7) COMP-3 VALUE +0.
012600     05  WS-REQUESTS-REJECTED       PIC S9(7) COMP-3 VALUE +0.
012700     05  WS-MATCH-COUNT             PIC S9(7) COMP-3 VALUE +0.
012800     05  WS-TOTAL-POINTS            PIC S9(7) COMP-3 VALUE +0.
012900     05  FILLER                     PIC X(05) VALUE SPACES.
013000*
013100 01  WS-SUBSCRIPTS.
013200     05  WS-ROLLUP-IDX              PIC 9(01) COMP VALUE 0.
013300     05  WS-SORT-PASS               PIC 9(01) COMP VALUE 0.
013400     05  WS-SORT-IDX                PIC 9(01) COMP VALUE 0.
013500     05  FILLER                     PIC X(05) VALUE SPACES.
013600*
013700 01  WS-SORT-HOLD-AREA.
013800     05  WS-SORT-HOLD-KEY           PIC 9(06) COMP.
013900     05  WS-SORT-HOLD-POINTS        PIC S9(7) COMP-3.
014000     05  FILLER                     PIC X(05) VALUE SPACES.
014100*
014200 01  WS-DATE-CONTROL.
014300     05  WS-SYSTEM-DATE-AND-TIME.
014400         10  WS-SYS-YY              PIC 9(02).
014500         10  WS-SYS-MM              PIC 9(02).
014600         10  WS-SYS-DD              PIC 9(02).
014700     05  WS-CENTURY-WINDOW-YY       PIC 9(02) VALUE 50.
014800     05  WS-RUN-DATE-CCYYMMDD       PIC 9(08).
014900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
015000         10  WS-RUN-DATE-CC         PIC 9(02).
015100         10  WS-RUN-DATE-YY         PIC 9(02).
015200         10  WS-RUN-DATE-MM         PIC 9(02).
015300         10  WS-RUN-DATE-DD         PIC 9(02).
015400     05  WS-CUTOFF-DATE             PIC 9(08).
015500     05  WS-CUTOFF-DATE-R REDEFINES WS-CUTOFF-DATE.
015600         10  WS-CUTOFF-CC           PIC 9(02).
015700         10  WS-CUTOFF-YY           PIC 9(02).
015800         10  WS-CUTOFF-MM           PIC 9(02).
015900         10  WS-CUTOFF-DD           PIC 9(02).
016000     05  WS-CUTOFF-CCYY             PIC 9(04).
016100     05  WS-CUTOFF-CCYY-R REDEFINES WS-CUTOFF-CCYY.
016200         10  WS-CUTOFF-CCYY-CC      PIC 9(02).
016300         10  WS-CUTOFF-CCYY-YY      PIC 9(02).
016400     05  FILLER                     PIC X(06) VALUE SPACES.
016500*
016600*    MONTH ACCUMULATOR TABLE - OWNED HERE, PASSED BY REFERENCE TO
016700*    RWDC02 ON EVERY CALL SO IT CAN POST POINTS INTO THE CORRECT
016800*    MONTH BUCKET.  CALLER OWNS THE ACCUMULATOR STORAGE AND PASSES
016900*    IT BY REFERENCE - SAME PATTERN AS THE MASTER-RECORD PASS TO
017000*    RWDC02 ITSELF.
017100     COPY RWDACUM.
017200*
017300*****************************************************************
017400*    RWDLIST PRINT LINES - BY-PRODUCT LISTING ONLY.             *
017500*****************************************************************
017600 01  RPT-HEADER1.
017700     05  FILLER                     PIC X(50)
017800             VALUE 'CUSTOMER REWARD POINTS - MONTHLY POINTS LISTING'.
017900     05  FILLER                     PIC X(06) VALUE 'DATE: '.
018000     05  RPT-H1-MM                  PIC 99.
018100     05  FILLER                     PIC X(01) VALUE '/'.
018200     05  RPT-H1-DD                  PIC 99.
018300     05  FILLER                     PIC X(01) VALUE '/'.
018400     05  RPT-H1-CCYY                PIC 9999.
018500     05  FILLER                     PIC X(66) VALUE SPACES.
018600*
018700 01  RPT-HEADER2.
018800     05  FILLER                     PIC X(12) VALUE 'CUSTOMER ID '.
018900     05  FILLER                     PIC X(12) VALUE 'TOTAL POINTS'.
019000     05  FILLER                     PIC X(09) VALUE ' MONTH-1 '.
019100     05  FILLER                     PIC X(09) VALUE '  POINTS '.
019200     05  FILLER                     PIC X(09) VALUE ' MONTH-2 '.
019300     05  FILLER                     PIC X(09) VALUE '  POINTS '.
019400     05  FILLER                     PIC X(09) VALUE ' MONTH-3 '.
019500     05  FILLER                     PIC X(09) VALUE '  POINTS '.
019600     05  FILLER                     PIC X(54) VALUE SPACES.
019700*
019800 01  RPT-DETAIL.
019900     05  RPT-D-CUSTOMER-ID          PIC X(12).
020000     05  RPT-D-TOTAL-POINTS         PIC -ZZZZZ9.
020100     05  FILLER                     PIC X(05) VALUE SPACES.
020200     05  RPT-D-MONTH1-KEY           PIC 9(06).
020300     05  FILLER                     PIC X(03) VALUE SPACES.
020400     05  RPT-D-MONTH1-POINTS        PIC -ZZZZ9.
020500     05  FILLER                     PIC X(03) VALUE SPACES.
020600     05  RPT-D-MONTH2-KEY           PIC 9(06).
020700     05  FILLER                     PIC X(03) VALUE SPACES.
020800     05  RPT-D-MONTH2-POINTS        PIC -ZZZZ9.
020900     05  FILLER                     PIC X(03) VALUE SPACES.
021000     05  RPT-D-MONTH3-KEY           PIC 9(06).
021100     05  FILLER                     PIC X(03) VALUE SPACES.
021200     05  RPT-D-MONTH3-POINTS        PIC -ZZZZ9.
021300     05  FILLER                     PIC X(66) VALUE SPACES.
021400*
021500 01  RPT-ERROR-LINE.
021600     05  FILLER                     PIC X(30)
021700                       VALUE 'NO TRANSACTIONS FOUND - CUST: '.
021800     05  RPT-ERR-CUSTOMER-ID        PIC X(10).
021900     05  FILLER                     PIC X(92) VALUE SPACES.
022000*
022100*****************************************************************
022200 PROCEDURE DIVISION.
022300*****************************************************************
022400*
022500 000-MAIN.
022600     PERFORM 800-DERIVE-CUTOFF-DATE.
022700     PERFORM 900-OPEN-CONTROL-FILES.
022800     PERFORM 810-WRITE-LISTING-HEADERS.
022900     PERFORM 100-PROCESS-CUSTOMER-REQUEST THRU 100-EXIT
023000             UNTIL CUSTREQ-EOF.
023100     PERFORM 905-CLOSE-CONTROL-FILES.
023200     DISPLAY 'RWDC01 - REQUESTS READ      : ' WS-REQUESTS-READ.
023300     DISPLAY 'RWDC01 - REQUESTS COMPLETED : ' WS-REQUESTS-COMPLETED.
023400     DISPLAY 'RWDC01 - REQUESTS REJECTED  : ' WS-REQUESTS-REJECTED.
023500     GOBACK.
023600*
023700 100-PROCESS-CUSTOMER-REQUEST.
023800     PERFORM 700-READ-CUSTOMER-REQUEST.
023900     IF CUSTREQ-EOF
024000         GO TO 100-EXIT.
024100     IF CR-IS-COMMENT
024200         GO TO 100-EXIT.
024300     ADD +1 TO WS-REQUESTS-READ.
024400     PERFORM 500-INIT-ACCUMULATORS.
024500     PERFORM 910-OPEN-TRANMAST.
024600     PERFORM 210-SCAN-MASTER-RECORD THRU 210-EXIT
024700             UNTIL TRANMAST-EOF.
024800     PERFORM 915-CLOSE-TRANMAST.
024900     IF WS-MATCH-COUNT = ZERO
025000         PERFORM 250-NO-TRANSACTIONS-FOUND
025100     ELSE
025200         PERFORM 230-ROLL-UP-TOTAL
025300         PERFORM 232-SORT-MONTH-TABLE
025400         PERFORM 240-WRITE-REWARD-RESULT
025500         ADD +1 TO WS-REQUESTS-COMPLETED.
025600 100-EXIT.
025700     EXIT.
025800*
025900 210-SCAN-MASTER-RECORD.
026000     PERFORM 730-READ-TRANMAST.
026100     IF TRANMAST-EOF
026200         GO TO 210-EXIT.
026300     IF TRAN-CUSTOMER-ID OF TM-TRANSACTION-REC NOT = CR-CUSTOMER-ID
026400         GO TO 210-EXIT.
026500*    RQ0361 - RWDL01 FLAGS A NEGATIVE-AMOUNT FEED RECORD 'R' AT
026600*    LOAD TIME.  SKIP IT HERE THE SAME AS ANY OTHER TRANMAST
026700*    RECORD THAT NEVER PASSED THE LOAD-TIME EDIT.
026800     IF TRAN-RECORD-REJECTED OF TM-TRANSACTION-REC
026900         GO TO 210-EXIT.
027000     IF TRAN-DATE-9-R OF TM-TRANSACTION-REC NOT > WS-CUTOFF-DATE
027100         GO TO 210-EXIT.
027200     PERFORM 220-POST-MONTH-BUCKET.
027300 210-EXIT.
027400     EXIT.
027500*
027600 220-POST-MONTH-BUCKET.
027700*    FINDS THE MONTH BUCKET FOR THIS TRANSACTION BEFORE CALLING
027800*    RWDC02 - TRANMAST IS NOT ASSUMED TO ARRIVE IN DATE ORDER SO
027900*    A PLAIN CONTROL BREAK ON "DIFFERENT FROM THE LAST ONE" IS
028000*    NOT SAFE.  ACM-TABLE-IDX IS LEFT POSITIONED ON THE MATCHING
028100*    ENTRY (OR UNCHANGED IF NONE FOUND) FOR RWDC02 TO USE.
028200     COMPUTE ACM-CURRENT-MONTH-KEY =
028300             TRAN-DATE-9-R OF TM-TRANSACTION-REC / 100.
028400     MOVE 'Y' TO ACM-FIRST-TIME-SW.
028500     IF ACM-TABLE-COUNT > 0
028600         SET ACM-TABLE-IDX TO 1
028700         SEARCH ACM-MONTH-TABLE
028800             AT END
028900                 CONTINUE
029000             WHEN ACM-MONTH-KEY (ACM-TABLE-IDX) = ACM-CURRENT-MONTH-KEY
029100                 MOVE 'N' TO ACM-FIRST-TIME-SW
029200         END-SEARCH.
029300     CALL 'RWDC02' USING TM-TRANSACTION-REC, RWD-MONTH-ACCUMULATORS.
029400     IF NOT ACM-TRAN-REJECTED
029500         ADD +1 TO WS-MATCH-COUNT.
029600*
029700 230-ROLL-UP-TOTAL.
029800     MOVE ZERO TO WS-TOTAL-POINTS.
029900     PERFORM 235-ADD-MONTH-TOTAL
030000         VARYING WS-ROLLUP-IDX FROM 1 BY 1
030100         UNTIL WS-ROLLUP-IDX > ACM-TABLE-COUNT.
030200*
030300 235-ADD-MONTH-TOTAL.
030400     ADD ACM-MONTH-POINTS (WS-ROLLUP-IDX) TO WS-TOTAL-POINTS.
030500*
030600 232-SORT-MONTH-TABLE.
030700*    THE MASTER IS SCANNED IN WHATEVER ORDER IT ARRIVES IN, SO
030800*    THE MONTH TABLE CAN COME OUT OF ORDER.  A SMALL EXCHANGE
030900*    SORT (AT MOST 3 ENTRIES) PUTS IT INTO ASCENDING MONTH-KEY
031000*    ORDER BEFORE THE RESULT RECORD IS WRITTEN - SEE RQ1179.
031100     IF ACM-TABLE-COUNT > 1
031200         PERFORM 233-SORT-PASS
031300             VARYING WS-SORT-PASS FROM 1 BY 1
031400             UNTIL WS-SORT-PASS NOT < ACM-TABLE-COUNT.
031500*
031600 233-SORT-PASS.
031700     PERFORM 234-SORT-COMPARE
031800         VARYING WS-SORT-IDX FROM 1 BY 1
031900         UNTIL WS-SORT-IDX NOT < ACM-TABLE-COUNT.
032000*
032100 234-SORT-COMPARE.
032200     SET ACM-TABLE-IDX  TO WS-SORT-IDX.
032300     SET ACM-TABLE-IDX2 TO WS-SORT-IDX.
032400     SET ACM-TABLE-IDX2 UP BY 1.
032500     IF ACM-MONTH-KEY (ACM-TABLE-IDX) > ACM-MONTH-KEY (ACM-TABLE-IDX2)
032600         MOVE ACM-MONTH-TABLE (ACM-TABLE-IDX)  TO WS-SORT-HOLD-AREA
032700         MOVE ACM-MONTH-TABLE (ACM-TABLE-IDX2)
032800                                TO ACM-MONTH-TABLE (ACM-TABLE-IDX)
032900         MOVE WS-SORT-HOLD-AREA TO ACM-MONTH-TABLE (ACM-TABLE-IDX2).
033000*
033100 240-WRITE-REWARD-RESULT.
033200     MOVE CR-CUSTOMER-ID       TO RSLT-CUSTOMER-ID.
033300     MOVE WS-TOTAL-POINTS      TO RSLT-TOTAL-POINTS.
033400     MOVE ACM-TABLE-COUNT      TO RSLT-MONTH-COUNT.
033500     MOVE WS-RUN-DATE-CCYYMMDD TO RSLT-RUN-DATE.
033600     SET RSLT-STATUS-COMPLETE TO TRUE.
033700     PERFORM 245-MOVE-MONTH-ENTRY
033800         VARYING WS-ROLLUP-IDX FROM 1 BY 1
033900         UNTIL WS-ROLLUP-IDX > ACM-TABLE-COUNT.
034000     WRITE RWD-RESULT-RECORD.
034100     IF WS-RWDOUT-STATUS NOT = '00'
034200         DISPLAY 'RWDC01 - I/O ERROR WRITING RWDOUT, STATUS='
034300                 WS-RWDOUT-STATUS
034400         MOVE 16 TO RETURN-CODE.
034500     PERFORM 260-WRITE-LISTING-DETAIL.
034600*
034700 245-MOVE-MONTH-ENTRY.
034800     MOVE ACM-MONTH-KEY (WS-ROLLUP-IDX)
034900                                TO RSLT-MONTH-KEY (WS-ROLLUP-IDX).
035000     MOVE ACM-MONTH-POINTS (WS-ROLLUP-IDX)
035100                                TO RSLT-MONTH-POINTS (WS-ROLLUP-IDX).
035200*
035300 250-NO-TRANSACTIONS-FOUND.
035400*    NO IN-WINDOW TRANSACTIONS MATCHED THIS CUSTOMER - THE
035500*    REQUEST IS REJECTED AND NO RWDOUT RECORD IS PRODUCED.
035600     ADD +1 TO WS-REQUESTS-REJECTED.
035700     DISPLAY 'RWDC01 - NO TRANSACTIONS FOUND FOR CUSTOMER '
035800             CR-CUSTOMER-ID.
035900     PERFORM 265-WRITE-LISTING-ERROR.
036000*
036100 260-WRITE-LISTING-DETAIL.
036200     MOVE SPACES TO RPT-DETAIL.
036300     MOVE CR-CUSTOMER-ID  TO RPT-D-CUSTOMER-ID.
036400     MOVE WS-TOTAL-POINTS TO RPT-D-TOTAL-POINTS.
036500     IF ACM-TABLE-COUNT NOT < 1
036600         MOVE ACM-MONTH-KEY (1)    TO RPT-D-MONTH1-KEY
036700         MOVE ACM-MONTH-POINTS (1) TO RPT-D-MONTH1-POINTS.
036800     IF ACM-TABLE-COUNT NOT < 2
036900         MOVE ACM-MONTH-KEY (2)    TO RPT-D-MONTH2-KEY
037000         MOVE ACM-MONTH-POINTS (2) TO RPT-D-MONTH2-POINTS.
037100     IF ACM-TABLE-COUNT NOT < 3
037200         MOVE ACM-MONTH-KEY (3)    TO RPT-D-MONTH3-KEY
037300         MOVE ACM-MONTH-POINTS (3) TO RPT-D-MONTH3-POINTS.
037400     WRITE RWDLIST-RECORD FROM RPT-DETAIL.
037500*
037600 265-WRITE-LISTING-ERROR.
037700     MOVE SPACES TO RPT-ERROR-LINE.
037800     MOVE CR-CUSTOMER-ID TO RPT-ERR-CUSTOMER-ID.
037900     WRITE RWDLIST-RECORD FROM RPT-ERROR-LINE.
038000*
038100 500-INIT-ACCUMULATORS.
038200     MOVE ZERO TO ACM-TABLE-COUNT.
038300     MOVE ZERO TO WS-MATCH-COUNT.
038400     MOVE 'Y'  TO ACM-FIRST-TIME-SW.
038500     MOVE 'N'  TO ACM-REJECT-SW.
038600     PERFORM 505-ZERO-MONTH-TABLE
038700         VARYING WS-ROLLUP-IDX FROM 1 BY 1
038800         UNTIL WS-ROLLUP-IDX > 3.
038900*
039000 505-ZERO-MONTH-TABLE.
039100     MOVE ZERO TO ACM-MONTH-KEY (WS-ROLLUP-IDX).
039200     MOVE ZERO TO ACM-MONTH-POINTS (WS-ROLLUP-IDX).
039300*
039400 700-READ-CUSTOMER-REQUEST.
039500     READ CUSTREQ
039600         AT END MOVE 'Y' TO WS-CUSTREQ-EOF-SW.
039700     IF WS-CUSTREQ-STATUS = '00' OR '10'
039800         CONTINUE
039900     ELSE
040000         DISPLAY 'RWDC01 - I/O ERROR READING CUSTREQ, STATUS='
040100                 WS-CUSTREQ-STATUS
040200         MOVE 'Y' TO WS-CUSTREQ-EOF-SW
040300         MOVE 16 TO RETURN-CODE.
040400*
040500 730-READ-TRANMAST.
040600     READ TRANMAST
040700         AT END MOVE 'Y' TO WS-TRANMAST-EOF-SW.
040800     IF WS-TRANMAST-STATUS = '00' OR '10'
040900         CONTINUE
041000     ELSE
041100         DISPLAY 'RWDC01 - I/O ERROR READING TRANMAST, STATUS='
041200                 WS-TRANMAST-STATUS
041300         MOVE 'Y' TO WS-TRANMAST-EOF-SW
041400         MOVE 16 TO RETURN-CODE.
041500*
041600 800-DERIVE-CUTOFF-DATE.
041700*    Y2K REMEDIATION (RQ8837) - SAME CENTURY WINDOWING RWDL01
041800*    USES SO THE TWO PROGRAMS AGREE ON THE CURRENT CENTURY.
041900     ACCEPT WS-SYSTEM-DATE-AND-TIME FROM DATE.
042000     MOVE WS-SYS-YY TO WS-RUN-DATE-YY.
042100     MOVE WS-SYS-MM TO WS-RUN-DATE-MM.
042200     MOVE WS-SYS-DD TO WS-RUN-DATE-DD.
042300     IF WS-SYS-YY < WS-CENTURY-WINDOW-YY
042400         MOVE 20 TO WS-RUN-DATE-CC
042500     ELSE
042600         MOVE 19 TO WS-RUN-DATE-CC.
042700     PERFORM 805-SUBTRACT-THREE-MONTHS.
042800*
042900 805-SUBTRACT-THREE-MONTHS.
043000*    ROLLING 3-CALENDAR-MONTH LOOKBACK - ONLY THE MONTH, AND THE
043100*    YEAR WHEN IT BORROWS, ARE ADJUSTED.  THE DAY OF MONTH IS
043200*    CARRIED THROUGH UNCHANGED SINCE THE SELECTION TEST IN
043300*    210-SCAN-MASTER-RECORD IS "STRICTLY AFTER" THE CUTOFF, NOT
043400*    A FULL CALENDAR-MONTH BOUNDARY.
043500     MOVE WS-RUN-DATE-CC TO WS-CUTOFF-CC.
043600     MOVE WS-RUN-DATE-YY TO WS-CUTOFF-YY.
043700     MOVE WS-RUN-DATE-DD TO WS-CUTOFF-DD.
043800     MOVE WS-RUN-DATE-CC TO WS-CUTOFF-CCYY-CC.
043900     MOVE WS-RUN-DATE-YY TO WS-CUTOFF-CCYY-YY.
044000     IF WS-RUN-DATE-MM > 3
044100         COMPUTE WS-CUTOFF-MM = WS-RUN-DATE-MM - 3
044200     ELSE
044300         COMPUTE WS-CUTOFF-MM = WS-RUN-DATE-MM + 9
044400         COMPUTE WS-CUTOFF-CCYY = WS-CUTOFF-CCYY - 1
044500         MOVE WS-CUTOFF-CCYY-CC TO WS-CUTOFF-CC
044600         MOVE WS-CUTOFF-CCYY-YY TO WS-CUTOFF-YY.
044700*
044800 810-WRITE-LISTING-HEADERS.
044900     MOVE WS-RUN-DATE-MM TO RPT-H1-MM.
045000     MOVE WS-RUN-DATE-DD TO RPT-H1-DD.
045100     COMPUTE RPT-H1-CCYY = WS-RUN-DATE-CC * 100 + WS-RUN-DATE-YY.
045200     WRITE RWDLIST-RECORD FROM RPT-HEADER1 AFTER PAGE.
045300     WRITE RWDLIST-RECORD FROM RPT-HEADER2 AFTER 2.
045400*
045500 900-OPEN-CONTROL-FILES.
045600     OPEN INPUT CUSTREQ.
045700     IF WS-CUSTREQ-STATUS NOT = '00'
045800         DISPLAY 'RWDC01 - ERROR OPENING CUSTREQ, STATUS='
045900                 WS-CUSTREQ-STATUS
046000         MOVE 16 TO RETURN-CODE
046100         MOVE 'Y' TO WS-CUSTREQ-EOF-SW.
046200     OPEN OUTPUT RWDOUT.
046300     IF WS-RWDOUT-STATUS NOT = '00'
046400         DISPLAY 'RWDC01 - ERROR OPENING RWDOUT, STATUS='
046500                 WS-RWDOUT-STATUS
046600         MOVE 16 TO RETURN-CODE
046700         MOVE 'Y' TO WS-CUSTREQ-EOF-SW.
046800     OPEN OUTPUT RWDLIST.
046900     IF WS-RWDLIST-STATUS NOT = '00'
047000         DISPLAY 'RWDC01 - ERROR OPENING RWDLIST, STATUS='
047100                 WS-RWDLIST-STATUS
047200         MOVE 16 TO RETURN-CODE
047300         MOVE 'Y' TO WS-CUSTREQ-EOF-SW.
047400*
047500 905-CLOSE-CONTROL-FILES.
047600     CLOSE CUSTREQ.
047700     CLOSE RWDOUT.
047800     CLOSE RWDLIST.
047900*
048000 910-OPEN-TRANMAST.
048100     OPEN INPUT TRANMAST.
048200     MOVE 'N' TO WS-TRANMAST-EOF-SW.
048300     IF WS-TRANMAST-STATUS NOT = '00'
048400         DISPLAY 'RWDC01 - ERROR OPENING TRANMAST, STATUS='
048500                 WS-TRANMAST-STATUS
048600         MOVE 16 TO RETURN-CODE
048700         MOVE 'Y' TO WS-TRANMAST-EOF-SW.
048800*
048900 915-CLOSE-TRANMAST.
049000     CLOSE TRANMAST.
