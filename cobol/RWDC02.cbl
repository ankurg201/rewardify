000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RWDC02.
000300 AUTHOR. R S KOWALSKI.
000400 INSTALLATION. MERIDIAN RETAIL - DATA CENTER.
000500 DATE-WRITTEN. 1994-03-08.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*  PROGRAM  : RWDC02                                            *
001200*  SYSTEM   : RWD - CUSTOMER REWARD POINTS                      *
001300*  PURPOSE  : SUBROUTINE - CALCULATES THE REWARD POINTS EARNED  *
001400*             ON ONE PURCHASE TRANSACTION AND POSTS THEM INTO   *
001500*             THE CALLER'S MONTH ACCUMULATOR TABLE.  CALLED BY  *
001600*             RWDC01 ONCE FOR EVERY TRANSACTION THAT FALLS      *
001700*             INSIDE THE 3-MONTH LOOKBACK WINDOW.               *
001800*                                                               *
001900*             POINTS FORMULA:                                   *
002000*               WHOLE DOLLARS OVER $100 EARN 2 POINTS/DOLLAR.   *
002100*               WHOLE DOLLARS FROM $51 TO $100 EARN 1 POINT/    *
002200*               DOLLAR.  CENTS ARE DROPPED (TRUNCATED, NOT      *
002300*               ROUNDED) BEFORE THE TIERS ARE APPLIED.          *
002400*                                                               *
002500*  LINKAGE  :                                                   *
002600*      1: TRAN-REC       (PASSED, NOT CHANGED)                  *
002700*      2: ACCUMULATORS    (PASSED, MODIFIED - POINTS POSTED     *
002800*                          INTO THE CURRENT MONTH BUCKET)        *
002900*                                                               *
003000*****************************************************************
003100*  CHANGE LOG                                                   *
003200*  DATE        PROGRAMMER  TICKET   DESCRIPTION                 *
003300*  ----------  ----------  -------  ---------------------------*
003400*  1994-03-08  RSK         RQ4402   ORIGINAL PROGRAM.           *
003500*  1994-08-19  RSK         RQ4522   CORRECTED TIER 2 UPPER      *
003600*                                   BOUND - WAS PAYING TIER 2   *
003700*                                   POINTS ABOVE $100 AS WELL AS*
003800*                                   TIER 1, DOUBLE-COUNTING.    *
003900*  1996-02-02  TMK         RQ5203   NEGATIVE AMOUNT NOW REJECTS *
004000*                                   THE TRANSACTION INSTEAD OF  *
004100*                                   ABENDING WITH SIZE ERROR.   *
004200*  1998-11-16  DLH         RQ8837   Y2K REVIEW - NO DATE FIELDS *
004300*                                   OWNED BY THIS PROGRAM, NO   *
004400*                                   CHANGE REQUIRED.            *
004500*  2001-06-19  RSK         RQ1055   NO CHANGE - REVIEWED FOR    *
004600*                                   THE WEB CHANNEL PROJECT.    *
004700*****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 INPUT-OUTPUT SECTION.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500 77  RWDC02                         PIC X(08) VALUE 'RWDC02'.
005600*
005700 01  WS-FIELDS.
005800     05  WS-PROGRAM-STATUS          PIC X(30) VALUE SPACES.
005900     05  WS-WHOLE-DOLLARS           PIC S9(7) COMP-3 VALUE +0.
006000*        DISPLAY-FORMAT VIEW SO THE OPS CONSOLE ABEND DUMP SHOWS
006100*        THE DIGITS INSTEAD OF PACKED BYTES.
006200     05  WS-WHOLE-DOLLARS-EDIT REDEFINES WS-WHOLE-DOLLARS
006300                                    PIC S9(7).
006400     05  WS-TIER1-POINTS            PIC S9(7) COMP-3 VALUE +0.
006500     05  WS-TIER2-POINTS            PIC S9(7) COMP-3 VALUE +0.
006600     05  WS-TIER2-CAP-DOLLARS       PIC S9(7) COMP-3 VALUE +0.
006700     05  WS-TIER2-CAP-DOLLARS-EDIT REDEFINES WS-TIER2-CAP-DOLLARS
006800                                    PIC S9(7).
006900     05  FILLER                     PIC X(10) VALUE SPACES.
007000*
007100 01  WS-AMOUNT-EDIT-AREA.
007200     05  WS-AMOUNT-EDIT-VALUE       PIC S9(7)V99 VALUE +0.
007300     05  FILLER                     PIC X(05) VALUE SPACES.
007400 01  WS-AMOUNT-EDIT-AREA-X REDEFINES WS-AMOUNT-EDIT-AREA.
007500     05  WS-AMOUNT-EDIT-VALUE-X     PIC X(09).
007600     05  FILLER                     PIC X(05) VALUE SPACES.
007700*
007800*****************************************************************
007900 LINKAGE SECTION.
008000*****************************************************************
008100*
008200     COPY RWDTRAN REPLACING ==:TRAN-REC:== BY ==LK-TRANSACTION-REC==.
008300*
008400     COPY RWDACUM.
008500*
008600*****************************************************************
008700 PROCEDURE DIVISION USING LK-TRANSACTION-REC,
008800                          RWD-MONTH-ACCUMULATORS.
008900*****************************************************************
009000*
009100 000-MAIN.
009200     MOVE 'RWDC02 - PROGRAM STARTED' TO WS-PROGRAM-STATUS.
009300     MOVE 'N' TO ACM-REJECT-SW.
009400     PERFORM 150-EDIT-AMOUNT-SPENT.
009500     IF NOT ACM-TRAN-REJECTED
009600         PERFORM 100-CALCULATE-TRAN-POINTS
009700         PERFORM 200-POST-MONTH-BUCKET.
009800     MOVE 'RWDC02 - PROGRAM ENDED' TO WS-PROGRAM-STATUS.
009900     GOBACK.
010000*
010100 100-CALCULATE-TRAN-POINTS.
010200*    POINTS ARE BASED ON THE TRUNCATED WHOLE-DOLLAR PORTION OF
010300*    THE AMOUNT SPENT - CENTS ARE DROPPED, NOT ROUNDED, BEFORE
010400*    THE TIERS BELOW ARE APPLIED (SEE CHANGE LOG RQ4522 FOR THE
010500*    TIER 2 UPPER-BOUND CORRECTION).
010600     MOVE ZERO TO WS-TIER1-POINTS WS-TIER2-POINTS.
010700     COMPUTE WS-WHOLE-DOLLARS =
010800             TRAN-AMOUNT-SPENT OF LK-TRANSACTION-REC.
010900     IF WS-WHOLE-DOLLARS > 100
011000         COMPUTE WS-TIER1-POINTS =
011100                 2 * (WS-WHOLE-DOLLARS - 100).
011200     IF WS-WHOLE-DOLLARS > 50
011300         IF WS-WHOLE-DOLLARS > 100
011400             MOVE 100 TO WS-TIER2-CAP-DOLLARS
011500         ELSE
011600             MOVE WS-WHOLE-DOLLARS TO WS-TIER2-CAP-DOLLARS
011700         END-IF
011800         COMPUTE WS-TIER2-POINTS =
011900                 WS-TIER2-CAP-DOLLARS - 50.
012000     COMPUTE ACM-CURRENT-MONTH-POINTS =
012100             WS-TIER1-POINTS + WS-TIER2-POINTS.
012200*
012300 150-EDIT-AMOUNT-SPENT.
012400*    RQ5203 - A NEGATIVE AMOUNT SPENT IS A DATA ERROR ON THE
012500*    TRANSACTION.  THE TRANSACTION IS REJECTED, NOT THE WHOLE
012600*    CUSTOMER REQUEST - RWDC01 SIMPLY DOES NOT POST IT.
012700     IF TRAN-AMOUNT-SPENT OF LK-TRANSACTION-REC < ZERO
012800         MOVE 'Y' TO ACM-REJECT-SW
012900         DISPLAY 'RWDC02 - REJECTED, AMOUNT SPENT CANNOT BE '
013000                 'NEGATIVE - CUSTOMER '
013100                 TRAN-CUSTOMER-ID OF LK-TRANSACTION-REC.
013200*
013300 200-POST-MONTH-BUCKET.
013400*    CONTROL BREAK ON YEAR-MONTH - RWDC01 SETS ACM-CURRENT-
013500*    MONTH-KEY AND ACM-FIRST-TIME-SW BEFORE EACH CALL, AND WHEN
013600*    ACM-FIRST-TIME-SW IS 'N' IT HAS ALREADY POSITIONED
013700*    ACM-TABLE-IDX AT THE EXISTING MONTH BUCKET VIA ITS TABLE
013800*    LOOKUP, SO THIS PROGRAM ONLY APPENDS A NEW ENTRY WHEN IT IS
013900*    TRULY THE FIRST TIME FOR THE MONTH.
014000     IF ACM-FIRST-TIME-FOR-MONTH
014100         SET ACM-TABLE-IDX TO ACM-TABLE-COUNT
014200         SET ACM-TABLE-IDX UP BY 1
014300         SET ACM-TABLE-COUNT UP BY 1
014400         MOVE ACM-CURRENT-MONTH-KEY TO ACM-MONTH-KEY (ACM-TABLE-IDX)
014500         MOVE ACM-CURRENT-MONTH-POINTS
014600                                TO ACM-MONTH-POINTS (ACM-TABLE-IDX)
014700     ELSE
014800         ADD ACM-CURRENT-MONTH-POINTS
014900                                TO ACM-MONTH-POINTS (ACM-TABLE-IDX).
