000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK    : RWDRSLT                                      *
000400*   DESCRIPTION : REWARD POINTS RESULT RECORD - ONE PER         *
000500*                 CUSTOMER PER CALCULATION RUN.  CARRIES THE    *
000600*                 CUSTOMER'S TOTAL EARNED POINTS PLUS THE       *
000700*                 PER-MONTH BREAKDOWN FOR THE ROLLING 3-MONTH   *
000800*                 LOOKBACK WINDOW (AT MOST 3 DISTINCT MONTHS    *
000900*                 CAN APPEAR).                                  *
001000*                                                               *
001100*   USED BY     : RWDC01 (FD RWDOUT)                            *
001200*                                                               *
001300*   MAINTENANCE :                                               *
001400*     1994-03-08  RSK  RQ4402  ORIGINAL LAYOUT.                 *
001500*     2001-09-19  DLH  RQ1179  MONTH-ENTRY TABLE EXPANDED FROM  *
001600*                               1 TO 3 OCCURRENCES TO MATCH THE *
001700*                               3-MONTH LOOKBACK WINDOW.         *
001800*****************************************************************
001900 01  RWD-RESULT-RECORD.
002000     03  RSLT-CUSTOMER-ID           PIC X(10).
002100     03  RSLT-TOTAL-POINTS          PIC S9(7) COMP-3.
002200     03  RSLT-MONTH-COUNT           PIC 9(01) COMP.
002300     03  RSLT-MONTH-ENTRY OCCURS 3 TIMES
002400                          INDEXED BY RSLT-MONTH-IDX.
002500         05  RSLT-MONTH-KEY         PIC 9(06).
002600         05  RSLT-MONTH-KEY-R REDEFINES RSLT-MONTH-KEY.
002700             10  RSLT-MONTH-KEY-CCYY   PIC 9(04).
002800             10  RSLT-MONTH-KEY-MM     PIC 9(02).
002900         05  RSLT-MONTH-POINTS      PIC S9(7) COMP-3.
003000     03  RSLT-RUN-DATE              PIC 9(08).
003100     03  RSLT-STATUS-CODE           PIC X(01).
003200         88  RSLT-STATUS-COMPLETE          VALUE 'C'.
003300         88  RSLT-STATUS-NO-TRANSACTIONS   VALUE 'N'.
003400     03  FILLER                     PIC X(20).
