000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK    : RWDTRAN                                      *
000400*   DESCRIPTION : REWARDS TRANSACTION RECORD                   *
000500*                 ONE OCCURRENCE PER PURCHASE TRANSACTION AS   *
000600*                 RECEIVED FROM THE POINT-OF-SALE / ORDER      *
000700*                 CAPTURE FEED.  SAME LAYOUT IS USED FOR THE   *
000800*                 FEED FILE (TRANFEED) AND FOR THE TRANSACTION *
000900*                 MASTER FILE (TRANMAST) IT IS LOADED INTO.    *
001000*                                                               *
001100*   USED BY     : RWDL01 (FD TRANFEED, FD TRANMAST)            *
001200*                 RWDC01 (FD TRANMAST)                         *
001300*                 RWDC02 (LINKAGE SECTION)                     *
001400*                                                               *
001500*   MAINTENANCE :                                               *
001600*     1994-03-08  RSK  RQ4402  ORIGINAL LAYOUT.                 *
001700*     1998-11-16  DLH  RQ8837  CENTURY WINDOW ADDED TO          *
001800*                               TRAN-DATE-CC AFTER Y2K REVIEW - *
001900*                               DATE WAS 2-DIGIT YEAR ONLY.      *
002000*     2003-06-25  RSK  RQ0361  ADDED TRAN-SOURCE-CODE AND       *
002100*                               TRAN-RECORD-STATUS FOR THE      *
002200*                               MULTI-CHANNEL FEED PROJECT.      *
002300*****************************************************************
002400 01  :TRAN-REC:.
002500     03  TRAN-CUSTOMER-ID           PIC X(10).
002600     03  TRAN-AMOUNT-SPENT          PIC S9(7)V99 COMP-3.
002700     03  TRAN-DATE.
002800         05  TRAN-DATE-CCYYMM.
002900             10  TRAN-DATE-CC       PIC 9(02).
003000             10  TRAN-DATE-YY       PIC 9(02).
003100             10  TRAN-DATE-MM       PIC 9(02).
003200         05  TRAN-DATE-DD           PIC 9(02).
003300     03  TRAN-DATE-9-R REDEFINES TRAN-DATE
003400                                    PIC 9(08).
003500     03  TRAN-SEQUENCE-NO           PIC 9(06) COMP.
003600     03  TRAN-LOAD-BATCH-ID         PIC 9(06) COMP.
003700     03  TRAN-LOAD-DATE             PIC 9(08).
003800     03  TRAN-SOURCE-CODE           PIC X(02).
003900         88  TRAN-SOURCE-STORE            VALUE 'ST'.
004000         88  TRAN-SOURCE-WEB               VALUE 'WB'.
004100         88  TRAN-SOURCE-MAIL-ORDER        VALUE 'MO'.
004200         88  TRAN-SOURCE-UNKNOWN            VALUE SPACES.
004300     03  TRAN-RECORD-STATUS         PIC X(01).
004400         88  TRAN-RECORD-ACTIVE             VALUE 'A'.
004500         88  TRAN-RECORD-REJECTED           VALUE 'R'.
004600     03  FILLER                     PIC X(15).
