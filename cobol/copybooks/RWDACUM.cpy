000100*****************************************************************
000200*                                                               *
000300*   COPYBOOK    : RWDACUM                                      *
000400*   DESCRIPTION : MONTHLY POINTS ACCUMULATOR TABLE.  ONE ENTRY *
000500*                 PER DISTINCT YEAR-MONTH SEEN WHILE SCANNING   *
000600*                 A CUSTOMER'S TRANSACTIONS.  BUILT UP BY       *
000700*                 RWDC01 AS IT SCANS TRANMAST, ZEROED AT THE    *
000800*                 START OF EACH CUSTOMER REQUEST.               *
000900*                                                               *
001000*   USED BY     : RWDC01 (WORKING-STORAGE SECTION)              *
001100*                 RWDC02 (LINKAGE SECTION - PASSED BY REFERENCE *
001200*                         SO THE SUBROUTINE CAN POST THE        *
001300*                         COMPUTED POINTS DIRECTLY)              *
001400*                                                               *
001500*   MAINTENANCE :                                               *
001600*     1994-03-08  RSK  RQ4402  ORIGINAL LAYOUT.                 *
001700*     1998-11-16  DLH  RQ8837  ACM-FIRST-TIME-SW ADDED SO       *
001800*                               RWDC02 CAN TELL A NEW MONTH     *
001900*                               BUCKET FROM A REPEAT.            *
002000*     2001-09-19  DLH  RQ1179  ADDED ACM-TABLE-IDX2 - RWDC01    *
002100*                               NEEDS A SECOND INDEX TO SORT     *
002200*                               THE TABLE INTO MONTH-KEY ORDER   *
002300*                               BEFORE IT IS WRITTEN TO RWDOUT.  *
002400*****************************************************************
002500 01  RWD-MONTH-ACCUMULATORS.
002600     03  ACM-FIRST-TIME-SW          PIC X(01) VALUE 'Y'.
002700         88  ACM-FIRST-TIME-FOR-MONTH      VALUE 'Y'.
002800     03  ACM-REJECT-SW              PIC X(01) VALUE 'N'.
002900         88  ACM-TRAN-REJECTED              VALUE 'Y'.
003000     03  ACM-CURRENT-MONTH-KEY      PIC 9(06) COMP.
003100     03  ACM-CURRENT-MONTH-POINTS   PIC S9(7) COMP-3.
003200     03  ACM-TABLE-COUNT            PIC 9(01) COMP.
003300     03  ACM-MONTH-TABLE OCCURS 3 TIMES
003400                         INDEXED BY ACM-TABLE-IDX ACM-TABLE-IDX2.
003500         05  ACM-MONTH-KEY          PIC 9(06) COMP.
003600         05  ACM-MONTH-POINTS       PIC S9(7) COMP-3.
003700     03  ACM-MONTH-TABLE-EDIT REDEFINES ACM-MONTH-TABLE
003800                              OCCURS 3 TIMES.
003900         05  ACM-MONTH-KEY-EDIT     PIC 9(06).
004000         05  FILLER                 PIC X(04).
004100     03  FILLER                     PIC X(10).
